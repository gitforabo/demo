000100*****************************************************************         
000110*                                                                *        
000120*   COPY MEMBER NAME = RESVTRAN                                 *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      RESERVATION TRANSACTION RECORD LAYOUT    *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     DESCRIBES ONE INPUT TRANSACTION RECORD READ BY RESB100.   *         
000190*     TRAN-TYPE SELECTS CREATE/UPDATE/APPROVE/CANCEL PROCESSING.*         
000200*                                                                *        
000210*   CHANGE ACTIVITY :                                            *        
000220*        $MOD(RESVTRAN),COMP(RESV),PROD(RESV    ):               *        
000230*                                                                *        
000240*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000250*   $D0= CR1987 100 870304 RKDELGA : NEW COPYBOOK - BASE RELEASE *        
000260*   $P1= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES ALREADY  *        
000270*                                    STORED CCYYMMDD, NO CHANGE  *        
000280*   $P2= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW -       *        
000290*                                    REVIEWED AGAINST THE        *        
000300*                                    VALID-TRAN-CLASS EDIT ADDED *        
000310*                                    IN RESB100 - NO LAYOUT      *        
000320*                                    CHANGE REQUIRED             *        
000330*                                                                *        
000340*****************************************************************         
000350    05  TRAN-TYPE                   PIC X(01).                            
000360        88  TRAN-TYPE-CREATE            VALUE 'C'.                        
000370        88  TRAN-TYPE-UPDATE            VALUE 'U'.                        
000380        88  TRAN-TYPE-APPROVE           VALUE 'A'.                        
000390        88  TRAN-TYPE-CANCEL            VALUE 'X'.                        
000400    05  TRAN-RES-ID                  PIC 9(09).                           
000410    05  TRAN-USER-ID                 PIC 9(09).                           
000420    05  TRAN-ROOM-ID                 PIC 9(09).                           
000430    05  TRAN-START-DATE              PIC 9(08).                           
000440    05  TRAN-END-DATE                PIC 9(08).                           
000450    05  FILLER                       PIC X(05).                           
000460                                                                          
000470                                                                          
