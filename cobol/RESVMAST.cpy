000100*****************************************************************         
000110*                                                                *        
000120*   COPY MEMBER NAME = RESVMAST                                 *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      RESERVATION MASTER RECORD LAYOUT         *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     DESCRIBES ONE RESERVATION MASTER RECORD.  USED TWICE:     *         
000190*     AS THE FD RECORD FOR RESV-MAST-FILE IN RESB100/RESB300,   *         
000200*     AND AGAIN, ONE LEVEL DEEPER, AS THE MASTER-TABLE ENTRY    *         
000210*     IN RESB100 WORKING-STORAGE (THE IN-MEMORY COPY OF THE     *         
000220*     MASTER USED FOR LOOKUP AND OVERLAP CHECKING).             *         
000230*                                                                *        
000240*-----------------------------------------------------------------        
000250*                                                                *        
000260*   CHANGE ACTIVITY :                                            *        
000270*        $MOD(RESVMAST),COMP(RESV),PROD(RESV    ):               *        
000280*                                                                *        
000290*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000300*   $D0= CR1987 100 870304 RKDELGA : NEW COPYBOOK - BASE RELEASE *        
000310*   $P1= CR2216 110 910118 MTOKONK : ADD 88-LVLS FOR RES-STATUS  *        
000320*   $P2= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES ALREADY  *        
000330*                                    STORED CCYYMMDD, NO CHANGE  *        
000340*   $P3= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW -       *        
000350*                                    REVIEWED RES-STATUS 88-LVLS *        
000360*                                    AGAINST THE NEW             *        
000370*                                    VALID-STATUS-CLASS EDITS IN *        
000380*                                    RESB100/200/300 - NO LAYOUT *        
000390*                                    CHANGE REQUIRED             *        
000400*                                                                *        
000410*****************************************************************         
000420    05  RES-ID                      PIC 9(09).                            
000430    05  RES-USER-ID                 PIC 9(09).                            
000440    05  RES-ROOM-ID                 PIC 9(09).                            
000450    05  RES-START-DATE              PIC 9(08).                            
000460    05  RES-END-DATE                PIC 9(08).                            
000470    05  RES-STATUS                  PIC X(01).                            
000480        88  RES-STATUS-PENDING          VALUE 'P'.                        
000490        88  RES-STATUS-APPROVED         VALUE 'A'.                        
000500        88  RES-STATUS-CANCELLED        VALUE 'C'.                        
000510    05  FILLER                      PIC X(05).                            
000520                                                                          
000530                                                                          
