000100*****************************************************************         
000110*                                                                *        
000120*   COPY MEMBER NAME = RESVAVRQ                                 *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      AVAILABILITY REQUEST RECORD LAYOUT       *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     DESCRIBES ONE AVAILABILITY-CHECK REQUEST READ BY RESB300. *         
000190*     NO RESERVATION ID IS CARRIED - THE REQUEST ONLY NAMES A   *         
000200*     ROOM AND A CANDIDATE DATE RANGE.                          *         
000210*                                                                *        
000220*   CHANGE ACTIVITY :                                                     
000230*        $MOD(RESVAVRQ),COMP(RESV),PROD(RESV    ):                        
000240*                                                                         
000250*   PN= REASON REL YYMMDD HDXXIII : REMARKS                               
000260*   $D0= CR2216 110 910118 MTOKONK : NEW COPYBOOK - BASE RELEASE *        
000270*   $P1= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES ALREADY  *        
000280*                                    STORED CCYYMMDD, NO CHANGE  *        
000290*   $P2= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW -       *        
000300*                                    REVIEWED AGAINST THE        *        
000310*                                    RESB300 AVAILABILITY EDITS -*        
000320*                                    NO LAYOUT CHANGE REQUIRED   *        
000330*   $P3= CR5901 131 080221 HBRANNON : DROPPED THE 2-BYTE FILLER  *        
000340*                                    PAD - SCHEDULING OFFICE     *        
000350*                                    PINS THIS RECORD AT A FIXED *        
000360*                                    25 BYTES, NO ROOM TO GROW   *        
000370*                                                                *        
000380*****************************************************************         
000390    05  AVAIL-ROOM-ID                PIC 9(09).                           
000400    05  AVAIL-START-DATE             PIC 9(08).                           
000410    05  AVAIL-END-DATE               PIC 9(08).                           
000420                                                                          
