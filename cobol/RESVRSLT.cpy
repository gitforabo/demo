000100*****************************************************************         
000110*                                                                *        
000120*   COPY MEMBER NAME = RESVRSLT                                 *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      RESULT RECORD LAYOUT                     *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     DESCRIBES ONE OUTPUT LINE ON RESV-RSLT-FILE - WRITTEN     *         
000190*     ONCE PER TRANSACTION BY RESB100 AND ONCE PER AVAILABILITY *         
000200*     REQUEST BY RESB300, PLUS THE END-OF-RUN TOTALS LINES.     *         
000210*                                                                *        
000220*   CHANGE ACTIVITY :                                            *        
000230*        $MOD(RESVRSLT),COMP(RESV),PROD(RESV    ):               *        
000240*                                                                *        
000250*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000260*   $D0= CR1987 100 870304 RKDELGA : NEW COPYBOOK - BASE RELEASE *        
000270*   $P1= CR2216 110 910118 MTOKONK : WIDENED RSLT-MESSAGE TO X40 *        
000280*   $P2= CR4471 120 990615 SJPRICE : Y2K REVIEW - NO DATE FIELDS *        
000290*                                    ON THIS RECORD, NO CHANGE   *        
000300*   $P3= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW -       *        
000310*                                    REVIEWED RSLT-CODE VALUES   *        
000320*                                    AGAINST THE NEW 'BD' REJECT *        
000330*                                    CODE PATH IN RESB100 - NO   *        
000340*                                    LAYOUT CHANGE REQUIRED      *        
000350*                                                                *        
000360*****************************************************************         
000370    05  RSLT-RES-ID                  PIC 9(09).                           
000380    05  RSLT-ROOM-ID                 PIC 9(09).                           
000390    05  RSLT-CODE                    PIC X(02).                           
000400        88  RSLT-CODE-OK                 VALUE 'OK'.                      
000410        88  RSLT-CODE-NOT-FOUND          VALUE 'NF'.                      
000420        88  RSLT-CODE-CONFLICT           VALUE 'CF'.                      
000430        88  RSLT-CODE-BAD-DATA           VALUE 'BD'.                      
000440        88  RSLT-CODE-REJECTED           VALUE 'RJ'.                      
000450    05  RSLT-STATUS                  PIC X(01).                           
000460    05  RSLT-MESSAGE                 PIC X(40).                           
000470    05  FILLER                       PIC X(04).                           
000480                                                                          
000490                                                                          
