000100*****************************************************************         
000110*                                                                *        
000120*   PROGRAM-ID    = RESB100                                     *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      RESERVATION TRANSACTION BATCH DRIVER     *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     READS THE RESERVATION MASTER FILE ENTIRELY INTO STORAGE,  *         
000190*     THEN READS THE TRANSACTION FILE ONE RECORD AT A TIME,     *         
000200*     DISPATCHING EACH TRANSACTION TO ITS CREATE / UPDATE /     *         
000210*     APPROVE / CANCEL EDIT BY TRAN-TYPE.  A RESULT RECORD IS    *        
000220*     WRITTEN FOR EVERY TRANSACTION READ.  AT END OF FILE THE    *        
000230*     UPDATED MASTER TABLE IS REWRITTEN IN FULL BACK OUT TO THE  *        
000240*     MASTER FILE, AND A CONTROL-BREAK TOTALS REPORT BY          *        
000250*     TRANSACTION TYPE AND RESULT CODE IS WRITTEN TO THE RESULT  *        
000260*     FILE AND TO SYSOUT.                                        *        
000270*                                                                *        
000280*   THE OVERLAP TEST USED BY THE APPROVE EDIT IS KEPT IN A       *        
000290*   SINGLE SUBROUTINE, RESB200, SO THAT THIS PROGRAM AND THE     *        
000300*   AVAILABILITY-CHECK DRIVER, RESB300, AGREE ON WHAT A DATE     *        
000310*   CONFLICT IS.                                                 *        
000320*                                                                *        
000330*   CALLS      = RESB200 (DATE-RANGE OVERLAP CHECK)              *        
000340*                                                                *        
000350*-----------------------------------------------------------------        
000360*                                                                *        
000370*   CHANGE ACTIVITY :                                            *        
000380*        $MOD(RESB100),COMP(RESV),PROD(RESV    ):                *        
000390*                                                                *        
000400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000410*   $D0= CR1987 100 870304 RKDELGA : NEW PROGRAM - BASE RELEASE  *        
000420*   $P1= CR2216 110 910118 MTOKONK : ADD UPDATE-TRAN DATE EDIT,  *        
000430*                                    CANCEL-TRAN STATUS EDITS    *        
000440*   $P2= CR2801 115 930812 RKDELGA : MASTER TABLE RAISED TO 5000 *        
000450*                                    ENTRIES (SEE RESVMTBL)      *        
000460*   $P3= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES STORED   *        
000470*                                    CCYYMMDD THROUGHOUT, ADDED  *        
000480*                                    CENTURY SANITY CHECK IN     *        
000490*                                    600-VALIDATE-DATES          *        
000500*   $P4= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW - WIRED *        
000510*                                    VALID-TRAN-CLASS INTO THE   *        
000520*                                    TRAN-TYPE EDIT AND ADDED A  *        
000530*                                    VALID-STATUS-CLASS CHECK ON *        
000540*                                    MASTER LOAD - SEE 100- AND  *        
000550*                                    910- PARAGRAPHS             *        
000560*                                                                *        
000570*****************************************************************         
000580 IDENTIFICATION DIVISION.                                                 
000590 PROGRAM-ID.    RESB100.                                                  
000600 AUTHOR.        R K DELGADO.                                              
000610 INSTALLATION.  CENTRAL SCHEDULING - DATA PROCESSING.                     
000620 DATE-WRITTEN.  03/04/87.                                                 
000630 DATE-COMPILED.                                                           
000640 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF         
000650     CENTRAL SCHEDULING AND ARE NOT TO BE REPRODUCED OR                   
000660     DISCLOSED WITHOUT WRITTEN CONSENT.                                   
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SOURCE-COMPUTER. IBM-370.                                                
000700 OBJECT-COMPUTER. IBM-370.                                                
000710 SPECIAL-NAMES.                                                           
000720     C01 IS TOP-OF-FORM                                                   
000730     CLASS VALID-TRAN-CLASS IS 'C' 'U' 'A' 'X'                            
000740     CLASS VALID-STATUS-CLASS IS 'P' 'A' 'C'.                             
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770     SELECT RESV-MAST-FILE ASSIGN TO RESVMAST                             
000780         ORGANIZATION IS SEQUENTIAL                                       
000790         ACCESS MODE IS SEQUENTIAL                                        
000800         FILE STATUS IS WS-MAST-STATUS.                                   
000810     SELECT RESV-TRXN-FILE ASSIGN TO RESVTRXN                             
000820         ORGANIZATION IS SEQUENTIAL                                       
000830         ACCESS MODE IS SEQUENTIAL                                        
000840         FILE STATUS IS WS-TRXN-STATUS.                                   
000850     SELECT RESV-RSLT-FILE ASSIGN TO RESVRSLT                             
000860         ORGANIZATION IS SEQUENTIAL                                       
000870         ACCESS MODE IS SEQUENTIAL                                        
000880         FILE STATUS IS WS-RSLT-STATUS.                                   
000890*****************************************************************         
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920*                                                                         
000930 FD  RESV-MAST-FILE                                                       
000940     LABEL RECORDS ARE STANDARD                                           
000950     BLOCK CONTAINS 0                                                     
000960     RECORDING MODE IS F.                                                 
000970 01  RESV-MASTER-REC.                                                     
000980     COPY RESVMAST.                                                       
000990*                                                                         
001000 FD  RESV-TRXN-FILE                                                       
001010     LABEL RECORDS ARE STANDARD                                           
001020     BLOCK CONTAINS 0                                                     
001030     RECORDING MODE IS F.                                                 
001040 01  RESV-TRAN-REC.                                                       
001050     COPY RESVTRAN.                                                       
001060*                                                                         
001070 FD  RESV-RSLT-FILE                                                       
001080     LABEL RECORDS ARE STANDARD                                           
001090     BLOCK CONTAINS 0                                                     
001100     RECORDING MODE IS F.                                                 
001110 01  RESV-RSLT-REC.                                                       
001120     COPY RESVRSLT.                                                       
001130*****************************************************************         
001140 WORKING-STORAGE SECTION.                                                 
001150*                                                                         
001160 01  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.                
001170*                                                                         
001180 01  WS-FILE-STATUS-AREA.                                                 
001190     05  WS-MAST-STATUS            PIC X(02) VALUE SPACES.                
001200     05  WS-TRXN-STATUS            PIC X(02) VALUE SPACES.                
001210     05  WS-RSLT-STATUS            PIC X(02) VALUE SPACES.                
001220     05  FILLER                    PIC X(04) VALUE SPACES.                
001230*                                                                         
001240 01  WS-SWITCHES.                                                         
001250     05  WS-TRXN-EOF-SW            PIC X(01) VALUE 'N'.                   
001260         88  WS-TRXN-EOF               VALUE 'Y'.                         
001270     05  WS-MAST-EOF-SW            PIC X(01) VALUE 'N'.                   
001280         88  WS-MAST-EOF               VALUE 'Y'.                         
001290     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.                   
001300         88  WS-FOUND                  VALUE 'Y'.                         
001310     05  WS-DATES-OK-SW            PIC X(01) VALUE 'N'.                   
001320         88  WS-DATES-OK               VALUE 'Y'.                         
001330     05  FILLER                    PIC X(04) VALUE SPACES.                
001340*                                                                         
001350*    *** STANDALONE COUNTERS/SUBSCRIPTS - ALL COMP PER STD  ***           
001360 77  WS-MASTER-COUNT               PIC S9(4) COMP VALUE +0.               
001370 77  WS-NEXT-RES-ID                PIC 9(09)       VALUE 0.               
001380 77  WS-SCAN-SUB                   PIC S9(4) COMP VALUE +0.               
001390 77  WS-FOUND-IX                   PIC S9(4) COMP VALUE +0.               
001400 77  WS-TT-TYPE-IX                 PIC S9(4) COMP VALUE +0.               
001410 77  WS-TT-CODE-IX                 PIC S9(4) COMP VALUE +0.               
001420 77  WS-GRAND-TOTAL                PIC S9(7) COMP-3 VALUE +0.             
001430*                                                                         
001440 COPY RESVMTBL.                                                           
001450*                                                                         
001460 01  WS-RESULT-AREA.                                                      
001470     05  WS-RSLT-RES-ID-W          PIC 9(09).                             
001480     05  WS-RSLT-ROOM-ID-W         PIC 9(09).                             
001490     05  WS-RSLT-CODE-W            PIC X(02).                             
001500         88  WS-CODE-OK                VALUE 'OK'.                        
001510         88  WS-CODE-NF                VALUE 'NF'.                        
001520         88  WS-CODE-CF                VALUE 'CF'.                        
001530         88  WS-CODE-BD                VALUE 'BD'.                        
001540         88  WS-CODE-RJ                VALUE 'RJ'.                        
001550     05  WS-RSLT-STATUS-W          PIC X(01).                             
001560     05  WS-RSLT-MESSAGE-W         PIC X(40).                             
001570     05  FILLER                    PIC X(05) VALUE SPACES.                
001580*                                                                         
001590*    *** CENTURY CHECK WORK AREA - SEE CHANGE ACTIVITY $P3  ***           
001600 01  WS-DATE-EDIT-AREA.                                                   
001610     05  WS-DATE-EDIT              PIC 9(08).                             
001620     05  WS-DATE-EDIT-R  REDEFINES WS-DATE-EDIT.                          
001630         10  WS-DATE-EDIT-CC           PIC 9(02).                         
001640         10  WS-DATE-EDIT-YY           PIC 9(02).                         
001650         10  WS-DATE-EDIT-MM           PIC 9(02).                         
001660         10  WS-DATE-EDIT-DD           PIC 9(02).                         
001670     05  FILLER                    PIC X(02) VALUE SPACES.                
001680*                                                                         
001690*    *** LITERAL-LOADED TOTALS HEADINGS - REDEFINES TRICK   ***           
001700*    *** TRICK FOR INITIALIZING AN OCCURS TABLE WITH DISTINCT ***         
001710*    *** VALUES PER OCCURRENCE. ***                                       
001720 01  WS-TT-TYPE-LIT.                                                      
001730     05  FILLER                    PIC X(04) VALUE 'CUAX'.                
001740 01  WS-TT-TYPE-LIT-R REDEFINES WS-TT-TYPE-LIT.                           
001750     05  WS-TT-TYPE-LIT-TBL        PIC X(01) OCCURS 4 TIMES.              
001760*                                                                         
001770 01  WS-TT-CODE-LIT.                                                      
001780     05  FILLER                    PIC X(10) VALUE 'OKNFCFBDRJ'.          
001790 01  WS-TT-CODE-LIT-R REDEFINES WS-TT-CODE-LIT.                           
001800     05  WS-TT-CODE-LIT-TBL        PIC X(02) OCCURS 5 TIMES.              
001810*                                                                         
001820 01  TOTALS-TABLE.                                                        
001830     05  TT-TYPE-ENTRY OCCURS 4 TIMES.                                    
001840         10  TT-TYPE-CODE              PIC X(01).                         
001850         10  TT-TYPE-COUNT             PIC S9(7) COMP-3 VALUE +0.         
001860         10  TT-CODE-ENTRY OCCURS 5 TIMES.                                
001870             15  TT-RSLT-CODE              PIC X(02).                     
001880             15  TT-CODE-COUNT         PIC S9(7) COMP-3 VALUE +0.         
001890         10  FILLER                    PIC X(02) VALUE SPACES.            
001900     05  FILLER                    PIC X(04) VALUE SPACES.                
001910*                                                                         
001920 01  LK-OVERLAP-PARMS.                                                    
001930     05  LK-CAND-ROOM-ID           PIC 9(09).                             
001940     05  LK-CAND-START-DATE        PIC 9(08).                             
001950     05  LK-CAND-END-DATE          PIC 9(08).                             
001960     05  LK-EXCLUDE-RES-ID         PIC 9(09).                             
001970     05  LK-CONFLICT-SWITCH        PIC X(01).                             
001980         88  LK-CONFLICT-FOUND         VALUE 'Y'.                         
001990         88  LK-NO-CONFLICT            VALUE 'N'.                         
002000     05  FILLER                    PIC X(05) VALUE SPACES.                
002010*****************************************************************         
002020 PROCEDURE DIVISION.                                                      
002030*****************************************************************         
002040*                                                                         
002050 000-MAIN.                                                                
002060     MOVE 'RESB100 STARTED' TO WS-PROGRAM-STATUS.                         
002070     PERFORM 900-OPEN-FILES.                                              
002080     PERFORM 910-LOAD-MASTER-TABLE THROUGH 910-EXIT                       
002090         UNTIL WS-MAST-EOF.                                               
002100     PERFORM 920-INIT-TOTALS-TABLE THROUGH 920-EXIT                       
002110         VARYING WS-TT-TYPE-IX FROM 1 BY 1                                
002120         UNTIL WS-TT-TYPE-IX > 4.                                         
002130     PERFORM 100-PROCESS-TRANSACTIONS THROUGH 100-EXIT                    
002140         UNTIL WS-TRXN-EOF.                                               
002150     PERFORM 950-REWRITE-MASTER-FILE THROUGH 950-EXIT.                    
002160     PERFORM 800-WRITE-TOTALS THROUGH 800-EXIT.                           
002170     PERFORM 905-CLOSE-FILES.                                             
002180     MOVE 'RESB100 ENDED' TO WS-PROGRAM-STATUS.                           
002190     GOBACK.                                                              
002200*                                                                         
002210*    *** $P4 - TRAN-TYPE IS EDITED AGAINST VALID-TRAN-CLASS    ***        
002220*    *** (SEE SPECIAL-NAMES) BEFORE THE 88-LEVEL DISPATCH      ***        
002230*    *** BELOW IS TRIED, SO A GARBLED TYPE BYTE NEVER FALLS    ***        
002240*    *** THROUGH TO THE CANCEL LEG BY ACCIDENT. ***                       
002250 100-PROCESS-TRANSACTIONS.                                                
002260     PERFORM 700-READ-TRAN-FILE.                                          
002270     IF WS-TRXN-EOF                                                       
002280         GO TO 100-EXIT.                                                  
002290     MOVE SPACES TO WS-RESULT-AREA.                                       
002300     MOVE TRAN-ROOM-ID TO WS-RSLT-ROOM-ID-W.                              
002310     MOVE TRAN-RES-ID  TO WS-RSLT-RES-ID-W.                               
002320     IF TRAN-TYPE IS NOT VALID-TRAN-CLASS                                 
002330         MOVE 1 TO WS-TT-TYPE-IX                                          
002340         MOVE 'BD' TO WS-RSLT-CODE-W                                      
002350         MOVE 'Invalid transaction type' TO WS-RSLT-MESSAGE-W             
002360     ELSE IF TRAN-TYPE-CREATE                                             
002370         MOVE 1 TO WS-TT-TYPE-IX                                          
002380         PERFORM 200-CREATE-TRAN THROUGH 200-EXIT                         
002390     ELSE IF TRAN-TYPE-UPDATE                                             
002400         MOVE 2 TO WS-TT-TYPE-IX                                          
002410         PERFORM 300-UPDATE-TRAN THROUGH 300-EXIT                         
002420     ELSE IF TRAN-TYPE-APPROVE                                            
002430         MOVE 3 TO WS-TT-TYPE-IX                                          
002440         PERFORM 400-APPROVE-TRAN THROUGH 400-EXIT                        
002450     ELSE                                                                 
002460         MOVE 4 TO WS-TT-TYPE-IX                                          
002470         PERFORM 500-CANCEL-TRAN THROUGH 500-EXIT.                        
002480     PERFORM 760-UPDATE-TOTALS THROUGH 760-EXIT.                          
002490     PERFORM 750-WRITE-RESULT.                                            
002500 100-EXIT.                                                                
002510     EXIT.                                                                
002520*                                                                         
002530*    *** CREATE - CR1987 BASE RULE, $P3 ADDED CENTURY CHECK ***           
002540 200-CREATE-TRAN.                                                         
002550     IF TRAN-RES-ID NOT = ZEROS                                           
002560         MOVE 'BD' TO WS-RSLT-CODE-W                                      
002570         MOVE 'Id must not be supplied on create' TO                      
002580             WS-RSLT-MESSAGE-W                                            
002590         GO TO 200-EXIT.                                                  
002600     MOVE TRAN-START-DATE TO LK-CAND-START-DATE.                          
002610     MOVE TRAN-END-DATE   TO LK-CAND-END-DATE.                            
002620     PERFORM 600-VALIDATE-DATES THROUGH 600-EXIT.                         
002630     IF NOT WS-DATES-OK                                                   
002640         MOVE 'BD' TO WS-RSLT-CODE-W                                      
002650         MOVE 'End date must be after start date' TO                      
002660             WS-RSLT-MESSAGE-W                                            
002670         GO TO 200-EXIT.                                                  
002680     PERFORM 610-NEXT-RES-ID THROUGH 610-EXIT.                            
002690     ADD 1 TO WS-MASTER-COUNT.                                            
002700     MOVE WS-NEXT-RES-ID  TO RES-ID (WS-MASTER-COUNT).                    
002710     MOVE TRAN-USER-ID    TO RES-USER-ID (WS-MASTER-COUNT).               
002720     MOVE TRAN-ROOM-ID    TO RES-ROOM-ID (WS-MASTER-COUNT).               
002730     MOVE TRAN-START-DATE TO RES-START-DATE (WS-MASTER-COUNT).            
002740     MOVE TRAN-END-DATE   TO RES-END-DATE (WS-MASTER-COUNT).              
002750     MOVE 'P'             TO RES-STATUS (WS-MASTER-COUNT).                
002760     MOVE WS-NEXT-RES-ID  TO WS-RSLT-RES-ID-W.                            
002770     MOVE 'P'             TO WS-RSLT-STATUS-W.                            
002780     MOVE 'OK'            TO WS-RSLT-CODE-W.                              
002790     MOVE 'Reservation created' TO WS-RSLT-MESSAGE-W.                     
002800 200-EXIT.                                                                
002810     EXIT.                                                                
002820*                                                                         
002830*    *** UPDATE - $P1 ADDED THE DATE EDIT TO THIS TRAN TYPE ***           
002840 300-UPDATE-TRAN.                                                         
002850     PERFORM 650-FIND-MASTER-ENTRY THROUGH 650-EXIT.                      
002860     IF NOT WS-FOUND                                                      
002870         MOVE 'NF' TO WS-RSLT-CODE-W                                      
002880         MOVE 'Reservation not found' TO WS-RSLT-MESSAGE-W                
002890         GO TO 300-EXIT.                                                  
002900     IF NOT RES-STATUS-PENDING (WS-FOUND-IX)                              
002910         MOVE 'RJ' TO WS-RSLT-CODE-W                                      
002920         MOVE 'Cannot modify reservation' TO WS-RSLT-MESSAGE-W            
002930         GO TO 300-EXIT.                                                  
002940     MOVE TRAN-START-DATE TO LK-CAND-START-DATE.                          
002950     MOVE TRAN-END-DATE   TO LK-CAND-END-DATE.                            
002960     PERFORM 600-VALIDATE-DATES THROUGH 600-EXIT.                         
002970     IF NOT WS-DATES-OK                                                   
002980         MOVE 'BD' TO WS-RSLT-CODE-W                                      
002990         MOVE 'End date must be after start date' TO                      
003000             WS-RSLT-MESSAGE-W                                            
003010         GO TO 300-EXIT.                                                  
003020     MOVE TRAN-USER-ID    TO RES-USER-ID (WS-FOUND-IX).                   
003030     MOVE TRAN-ROOM-ID    TO RES-ROOM-ID (WS-FOUND-IX).                   
003040     MOVE TRAN-START-DATE TO RES-START-DATE (WS-FOUND-IX).                
003050     MOVE TRAN-END-DATE   TO RES-END-DATE (WS-FOUND-IX).                  
003060     MOVE 'P'             TO WS-RSLT-STATUS-W.                            
003070     MOVE 'OK'            TO WS-RSLT-CODE-W.                              
003080     MOVE 'Reservation updated' TO WS-RSLT-MESSAGE-W.                     
003090 300-EXIT.                                                                
003100     EXIT.                                                                
003110*                                                                         
003120*    *** APPROVE - CALLS RESB200 TO SHARE THE OVERLAP TEST  ***           
003130*    *** THE AVAILABILITY DRIVER, RESB300. ***                            
003140 400-APPROVE-TRAN.                                                        
003150     PERFORM 650-FIND-MASTER-ENTRY THROUGH 650-EXIT.                      
003160     IF NOT WS-FOUND                                                      
003170         MOVE 'NF' TO WS-RSLT-CODE-W                                      
003180         MOVE 'Reservation not found' TO WS-RSLT-MESSAGE-W                
003190         GO TO 400-EXIT.                                                  
003200     IF NOT RES-STATUS-PENDING (WS-FOUND-IX)                              
003210         MOVE 'RJ' TO WS-RSLT-CODE-W                                      
003220         MOVE 'Cannot approve reservation' TO WS-RSLT-MESSAGE-W           
003230         GO TO 400-EXIT.                                                  
003240     MOVE RES-ROOM-ID    (WS-FOUND-IX) TO LK-CAND-ROOM-ID.                
003250     MOVE RES-START-DATE (WS-FOUND-IX) TO LK-CAND-START-DATE.             
003260     MOVE RES-END-DATE   (WS-FOUND-IX) TO LK-CAND-END-DATE.               
003270     MOVE RES-ID         (WS-FOUND-IX) TO LK-EXCLUDE-RES-ID.              
003280     CALL 'RESB200' USING MASTER-TABLE, WS-MASTER-COUNT,                  
003290             LK-OVERLAP-PARMS.                                            
003300     IF LK-CONFLICT-FOUND                                                 
003310         MOVE 'CF' TO WS-RSLT-CODE-W                                      
003320         MOVE 'Room not available to reservation' TO                      
003330             WS-RSLT-MESSAGE-W                                            
003340         GO TO 400-EXIT.                                                  
003350     MOVE 'A'  TO RES-STATUS (WS-FOUND-IX).                               
003360     MOVE 'A'  TO WS-RSLT-STATUS-W.                                       
003370     MOVE 'OK' TO WS-RSLT-CODE-W.                                         
003380     MOVE 'Reservation approved' TO WS-RSLT-MESSAGE-W.                    
003390 400-EXIT.                                                                
003400     EXIT.                                                                
003410*                                                                         
003420*    *** CANCEL - $P1 ADDED THE TWO REJECT EDITS BELOW ***                
003430 500-CANCEL-TRAN.                                                         
003440     PERFORM 650-FIND-MASTER-ENTRY THROUGH 650-EXIT.                      
003450     IF NOT WS-FOUND                                                      
003460         MOVE 'NF' TO WS-RSLT-CODE-W                                      
003470         MOVE 'Reservation not found' TO WS-RSLT-MESSAGE-W                
003480         GO TO 500-EXIT.                                                  
003490     IF RES-STATUS-APPROVED (WS-FOUND-IX)                                 
003500         MOVE 'RJ' TO WS-RSLT-CODE-W                                      
003510         MOVE 'Cannot cancel approved resv, contact mgr' TO               
003520             WS-RSLT-MESSAGE-W                                            
003530         GO TO 500-EXIT.                                                  
003540     IF RES-STATUS-CANCELLED (WS-FOUND-IX)                                
003550         MOVE 'RJ' TO WS-RSLT-CODE-W                                      
003560         MOVE 'Reservation was already cancelled' TO                      
003570             WS-RSLT-MESSAGE-W                                            
003580         GO TO 500-EXIT.                                                  
003590     MOVE 'C'  TO RES-STATUS (WS-FOUND-IX).                               
003600     MOVE 'C'  TO WS-RSLT-STATUS-W.                                       
003610     MOVE 'OK' TO WS-RSLT-CODE-W.                                         
003620     MOVE 'Reservation cancelled' TO WS-RSLT-MESSAGE-W.                   
003630 500-EXIT.                                                                
003640     EXIT.                                                                
003650*                                                                         
003660*    *** SHARED DATE-ORDER EDIT - END MUST BE STRICTLY AFTER ***          
003670*    *** START.  $P3 ADDED THE CENTURY SANITY CHECK BELOW. ***            
003680 600-VALIDATE-DATES.                                                      
003690     SET WS-DATES-OK TO TRUE.                                             
003700     IF NOT (LK-CAND-END-DATE > LK-CAND-START-DATE)                       
003710         SET WS-DATES-OK-SW TO 'N'.                                       
003720     MOVE LK-CAND-START-DATE TO WS-DATE-EDIT.                             
003730     IF WS-DATE-EDIT-CC = ZEROS                                           
003740         MOVE 'RESB100-START DATE CC ZERO' TO                             
003750             WS-PROGRAM-STATUS.                                           
003760 600-EXIT.                                                                
003770     EXIT.                                                                
003780*                                                                         
003790*    *** NEXT ID = HIGHEST RES-ID IN THE TABLE PLUS 1       ***           
003800*    *** (SEE 910-LOAD-MASTER-TABLE WHERE THIS IS FIRST SET). ***         
003810 610-NEXT-RES-ID.                                                         
003820     ADD 1 TO WS-NEXT-RES-ID.                                             
003830 610-EXIT.                                                                
003840     EXIT.                                                                
003850*                                                                         
003860 650-FIND-MASTER-ENTRY.                                                   
003870     MOVE 'N' TO WS-FOUND-SW.                                             
003880     MOVE 0   TO WS-FOUND-IX.                                             
003890     PERFORM 655-SCAN-ONE-ENTRY THROUGH 655-EXIT                          
003900         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
003910         UNTIL WS-SCAN-SUB > WS-MASTER-COUNT                              
003920         OR WS-FOUND.                                                     
003930 650-EXIT.                                                                
003940     EXIT.                                                                
003950*                                                                         
003960 655-SCAN-ONE-ENTRY.                                                      
003970     IF RES-ID (WS-SCAN-SUB) = TRAN-RES-ID                                
003980         MOVE 'Y' TO WS-FOUND-SW                                          
003990         MOVE WS-SCAN-SUB TO WS-FOUND-IX.                                 
004000 655-EXIT.                                                                
004010     EXIT.                                                                
004020*                                                                         
004030 700-READ-TRAN-FILE.                                                      
004040     READ RESV-TRXN-FILE                                                  
004050         AT END MOVE 'Y' TO WS-TRXN-EOF-SW.                               
004060     IF WS-TRXN-STATUS = '00'                                             
004070         CONTINUE                                                         
004080     ELSE IF WS-TRXN-STATUS = '10'                                        
004090         MOVE 'Y' TO WS-TRXN-EOF-SW                                       
004100     ELSE                                                                 
004110         DISPLAY 'RESB100 - TRAN FILE READ ERROR, STATUS='                
004120             WS-TRXN-STATUS                                               
004130         MOVE 'Y' TO WS-TRXN-EOF-SW.                                      
004140*                                                                         
004150 750-WRITE-RESULT.                                                        
004160     MOVE WS-RSLT-RES-ID-W  TO RSLT-RES-ID.                               
004170     MOVE WS-RSLT-ROOM-ID-W TO RSLT-ROOM-ID.                              
004180     MOVE WS-RSLT-CODE-W    TO RSLT-CODE.                                 
004190     MOVE WS-RSLT-STATUS-W  TO RSLT-STATUS.                               
004200     MOVE WS-RSLT-MESSAGE-W TO RSLT-MESSAGE.                              
004210     WRITE RESV-RSLT-REC.                                                 
004220*                                                                         
004230 760-UPDATE-TOTALS.                                                       
004240     ADD 1 TO TT-TYPE-COUNT (WS-TT-TYPE-IX).                              
004250     MOVE WS-TT-TYPE-LIT-TBL (WS-TT-TYPE-IX) TO                           
004260         TT-TYPE-CODE (WS-TT-TYPE-IX).                                    
004270     PERFORM 765-FIND-CODE-INDEX THROUGH 765-EXIT                         
004280         VARYING WS-TT-CODE-IX FROM 1 BY 1                                
004290         UNTIL WS-TT-CODE-IX > 5                                          
004300         OR WS-TT-CODE-LIT-TBL (WS-TT-CODE-IX) = WS-RSLT-CODE-W.          
004310     ADD 1 TO TT-CODE-COUNT (WS-TT-TYPE-IX, WS-TT-CODE-IX).               
004320     MOVE WS-TT-CODE-LIT-TBL (WS-TT-CODE-IX) TO                           
004330         TT-RSLT-CODE (WS-TT-TYPE-IX, WS-TT-CODE-IX).                     
004340 760-EXIT.                                                                
004350     EXIT.                                                                
004360*                                                                         
004370 765-FIND-CODE-INDEX.                                                     
004380 765-EXIT.                                                                
004390     EXIT.                                                                
004400*                                                                         
004410*    *** TOTALS REPORT - APPENDED TO RESV-RSLT-FILE, SYSOUT ***           
004420*    *** TO SYSOUT.  EACH TOTALS LINE REUSES THE RESULT-RECORD ***        
004430*    *** LAYOUT: RSLT-RES-ID CARRIES THE COUNT, RSLT-CODE   ***           
004440*    *** CARRIES 'TT' FOR A TYPE HEADER OR THE ACTUAL CODE  ***           
004450*    *** FOR A NESTED LINE, RSLT-STATUS CARRIES TRAN-TYPE.  ***           
004460 800-WRITE-TOTALS.                                                        
004470     PERFORM 810-WRITE-TYPE-TOTALS THROUGH 810-EXIT                       
004480         VARYING WS-TT-TYPE-IX FROM 1 BY 1                                
004490         UNTIL WS-TT-TYPE-IX > 4.                                         
004500     PERFORM 840-WRITE-GRAND-TOTAL THROUGH 840-EXIT.                      
004510 800-EXIT.                                                                
004520     EXIT.                                                                
004530*                                                                         
004540 810-WRITE-TYPE-TOTALS.                                                   
004550     MOVE SPACES TO RESV-RSLT-REC.                                        
004560     MOVE TT-TYPE-COUNT (WS-TT-TYPE-IX) TO RSLT-RES-ID.                   
004570     MOVE ZEROS               TO RSLT-ROOM-ID.                            
004580     MOVE 'TT'                TO RSLT-CODE.                               
004590     MOVE TT-TYPE-CODE (WS-TT-TYPE-IX) TO RSLT-STATUS.                    
004600     STRING 'TOTAL FOR TRAN TYPE ' DELIMITED BY SIZE                      
004610             TT-TYPE-CODE (WS-TT-TYPE-IX) DELIMITED BY SIZE               
004620             INTO RSLT-MESSAGE.                                           
004630     WRITE RESV-RSLT-REC.                                                 
004640     DISPLAY RSLT-STATUS ' TYPE TOTAL = ' RSLT-RES-ID.                    
004650     PERFORM 820-WRITE-CODE-TOTALS THROUGH 820-EXIT                       
004660         VARYING WS-TT-CODE-IX FROM 1 BY 1                                
004670         UNTIL WS-TT-CODE-IX > 5.                                         
004680 810-EXIT.                                                                
004690     EXIT.                                                                
004700*                                                                         
004710 820-WRITE-CODE-TOTALS.                                                   
004720     MOVE SPACES TO RESV-RSLT-REC.                                        
004730     MOVE TT-CODE-COUNT (WS-TT-TYPE-IX, WS-TT-CODE-IX) TO                 
004740         RSLT-RES-ID.                                                     
004750     MOVE ZEROS TO RSLT-ROOM-ID.                                          
004760     MOVE TT-RSLT-CODE (WS-TT-TYPE-IX, WS-TT-CODE-IX) TO                  
004770         RSLT-CODE.                                                       
004780     MOVE TT-TYPE-CODE (WS-TT-TYPE-IX) TO RSLT-STATUS.                    
004790     STRING 'CODE ' DELIMITED BY SIZE                                     
004800             TT-RSLT-CODE (WS-TT-TYPE-IX, WS-TT-CODE-IX)                  
004810                 DELIMITED BY SIZE                                        
004820             ' COUNT FOR TYPE ' DELIMITED BY SIZE                         
004830             TT-TYPE-CODE (WS-TT-TYPE-IX) DELIMITED BY SIZE               
004840             INTO RSLT-MESSAGE.                                           
004850     WRITE RESV-RSLT-REC.                                                 
004860     DISPLAY '  ' RSLT-CODE ' = ' RSLT-RES-ID.                            
004870 820-EXIT.                                                                
004880     EXIT.                                                                
004890*                                                                         
004900 840-WRITE-GRAND-TOTAL.                                                   
004910     COMPUTE WS-GRAND-TOTAL = TT-TYPE-COUNT (1) + TT-TYPE-COUNT (2        
004920         + TT-TYPE-COUNT (3) + TT-TYPE-COUNT (4).                         
004930     MOVE SPACES TO RESV-RSLT-REC.                                        
004940     MOVE WS-GRAND-TOTAL TO RSLT-RES-ID.                                  
004950     MOVE ZEROS          TO RSLT-ROOM-ID.                                 
004960     MOVE 'GT'           TO RSLT-CODE.                                    
004970     MOVE SPACES         TO RSLT-STATUS.                                  
004980     MOVE 'GRAND TOTAL TRANSACTIONS PROCESSED' TO RSLT-MESSAGE.           
004990     WRITE RESV-RSLT-REC.                                                 
005000     DISPLAY 'RESB100 GRAND TOTAL = ' RSLT-RES-ID.                        
005010 840-EXIT.                                                                
005020     EXIT.                                                                
005030*                                                                         
005040 900-OPEN-FILES.                                                          
005050     OPEN INPUT  RESV-MAST-FILE                                           
005060          INPUT  RESV-TRXN-FILE                                           
005070          OUTPUT RESV-RSLT-FILE.                                          
005080     IF WS-MAST-STATUS NOT = '00'                                         
005090         DISPLAY 'RESB100 - ERROR OPENING MASTER FILE, STATUS='           
005100             WS-MAST-STATUS                                               
005110         MOVE 16 TO RETURN-CODE                                           
005120         MOVE 'Y' TO WS-MAST-EOF-SW                                       
005130         MOVE 'Y' TO WS-TRXN-EOF-SW.                                      
005140     IF WS-TRXN-STATUS NOT = '00'                                         
005150         DISPLAY 'RESB100 - ERROR OPENING TRAN FILE, STATUS='             
005160             WS-TRXN-STATUS                                               
005170         MOVE 16 TO RETURN-CODE                                           
005180         MOVE 'Y' TO WS-TRXN-EOF-SW.                                      
005190     IF WS-RSLT-STATUS NOT = '00'                                         
005200         DISPLAY 'RESB100 - ERROR OPENING RESULT FILE, STATUS='           
005210             WS-RSLT-STATUS                                               
005220         MOVE 16 TO RETURN-CODE                                           
005230         MOVE 'Y' TO WS-TRXN-EOF-SW.                                      
005240*                                                                         
005250 905-CLOSE-FILES.                                                         
005260     CLOSE RESV-TRXN-FILE.                                                
005270     CLOSE RESV-RSLT-FILE.                                                
005280*                                                                         
005290*    *** LOADS THE ENTIRE MASTER FILE INTO MASTER-TABLE SINCE ***         
005300*    *** THIS SITE HAS NO INDEXED-ACCESS BUILD AVAILABLE.   ***           
005310*    *** TRACKS THE HIGHEST RES-ID SEEN, FOR 610-NEXT-RES-ID. ***         
005320 910-LOAD-MASTER-TABLE.                                                   
005330     READ RESV-MAST-FILE                                                  
005340         AT END MOVE 'Y' TO WS-MAST-EOF-SW.                               
005350     IF WS-MAST-EOF                                                       
005360         GO TO 910-EXIT.                                                  
005370     IF WS-MAST-STATUS NOT = '00'                                         
005380         DISPLAY 'RESB100 - MASTER FILE READ ERROR, STATUS='              
005390             WS-MAST-STATUS                                               
005400         MOVE 'Y' TO WS-MAST-EOF-SW                                       
005410         GO TO 910-EXIT.                                                  
005420     ADD 1 TO WS-MASTER-COUNT.                                            
005430     MOVE RESV-MASTER-REC TO MASTER-ENTRY (WS-MASTER-COUNT).              
005440     IF RES-ID (WS-MASTER-COUNT) > WS-NEXT-RES-ID                         
005450         MOVE RES-ID (WS-MASTER-COUNT) TO WS-NEXT-RES-ID.                 
005460*    *** $P4 - DEFENSIVE EDIT AGAINST VALID-STATUS-CLASS (SEE ***         
005470*    *** SPECIAL-NAMES) - FLAGS A CORRUPT STATUS BYTE ON A     ***        
005480*    *** MASTER RECORD WITHOUT ABENDING THE LOAD PASS. ***                
005490     IF RES-STATUS (WS-MASTER-COUNT) IS NOT VALID-STATUS-CLASS            
005500         DISPLAY 'RESB100 - BAD MASTER STATUS, RES-ID='                   
005510             RES-ID (WS-MASTER-COUNT)                                     
005520         MOVE 'RESB100-BAD MASTER STATUS BYTE' TO                         
005530             WS-PROGRAM-STATUS.                                           
005540 910-EXIT.                                                                
005550     EXIT.                                                                
005560*                                                                         
005570 920-INIT-TOTALS-TABLE.                                                   
005580     MOVE WS-TT-TYPE-LIT-TBL (WS-TT-TYPE-IX) TO                           
005590         TT-TYPE-CODE (WS-TT-TYPE-IX).                                    
005600     MOVE 0 TO TT-TYPE-COUNT (WS-TT-TYPE-IX).                             
005610     PERFORM 925-INIT-CODE-ENTRY THROUGH 925-EXIT                         
005620         VARYING WS-TT-CODE-IX FROM 1 BY 1                                
005630         UNTIL WS-TT-CODE-IX > 5.                                         
005640 920-EXIT.                                                                
005650     EXIT.                                                                
005660*                                                                         
005670 925-INIT-CODE-ENTRY.                                                     
005680     MOVE WS-TT-CODE-LIT-TBL (WS-TT-CODE-IX) TO                           
005690         TT-RSLT-CODE (WS-TT-TYPE-IX, WS-TT-CODE-IX).                     
005700     MOVE 0 TO TT-CODE-COUNT (WS-TT-TYPE-IX, WS-TT-CODE-IX).              
005710 925-EXIT.                                                                
005720     EXIT.                                                                
005730*                                                                         
005740*    *** CLOSES THE MASTER FILE AFTER THE LOAD PASS, THEN ***             
005750*    *** REOPENS IT FOR OUTPUT AND REWRITES EVERY TABLE ENTRY ***         
005760*    *** IN RES-ID ORDER.  NEW CREATES SORT LAST, THEIR ID  ***           
005770*    *** IS ALWAYS HIGHER THAN ANY EXISTING RES-ID. ***                   
005780 950-REWRITE-MASTER-FILE.                                                 
005790     CLOSE RESV-MAST-FILE.                                                
005800     OPEN OUTPUT RESV-MAST-FILE.                                          
005810     IF WS-MAST-STATUS NOT = '00'                                         
005820         DISPLAY 'RESB100 - ERROR REOPENING MASTER FOR OUTPUT, '          
005830             'STATUS=' WS-MAST-STATUS                                     
005840         MOVE 16 TO RETURN-CODE                                           
005850         GO TO 950-EXIT.                                                  
005860     PERFORM 955-WRITE-ONE-MASTER THROUGH 955-EXIT                        
005870         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
005880         UNTIL WS-SCAN-SUB > WS-MASTER-COUNT.                             
005890     CLOSE RESV-MAST-FILE.                                                
005900 950-EXIT.                                                                
005910     EXIT.                                                                
005920*                                                                         
005930 955-WRITE-ONE-MASTER.                                                    
005940     MOVE MASTER-ENTRY (WS-SCAN-SUB) TO RESV-MASTER-REC.                  
005950     WRITE RESV-MASTER-REC.                                               
005960 955-EXIT.                                                                
005970     EXIT.                                                                
005980*  END OF PROGRAM RESB100                                                 
005990                                                                          
006000                                                                          
