000100*****************************************************************         
000110*                                                                *        
000120*   PROGRAM-ID    = RESB200                                     *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      DATE-RANGE OVERLAP CHECK SUBROUTINE       *        
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     CALLED BY RESB100 (APPROVE-TRANSACTION EDIT) AND BY       *         
000190*     RESB300 (AVAILABILITY CHECK) TO SCAN THE IN-MEMORY         *        
000200*     RESERVATION MASTER TABLE FOR AN APPROVED RESERVATION ON    *        
000210*     THE CANDIDATE ROOM WHOSE DATE RANGE OVERLAPS THE           *        
000220*     CANDIDATE RANGE.  ONE COPY OF THE OVERLAP RULE IS KEPT     *        
000230*     HERE SO BOTH CALLERS AGREE ON WHAT "CONFLICT" MEANS.       *        
000240*     A RESERVATION MAY BE EXCLUDED FROM THE SCAN BY ID - THIS   *        
000250*     LETS RESB100 RE-TEST A RESERVATION AGAINST THE OTHER       *        
000260*     APPROVED ROWS WITHOUT THE ROW CONFLICTING WITH ITSELF.     *        
000270*                                                                *        
000280*   CALLED BY  = RESB100, RESB300                                *        
000290*                                                                *        
000300*   LINKAGE    =                                                *         
000310*     01  MASTER-TABLE         (COPY RESVMTBL)  - PASSED, NOT   *         
000320*                                                  CHANGED *              
000330*     01  LK-OVERLAP-PARMS                      - PASSED AND    *         
000340*                                                  MODIFIED *             
000350*                                                                *        
000360*-----------------------------------------------------------------        
000370*                                                                *        
000380*   CHANGE ACTIVITY :                                            *        
000390*        $MOD(RESB200),COMP(RESV),PROD(RESV    ):                *        
000400*                                                                *        
000410*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000420*   $D0= CR1987 100 870304 RKDELGA : NEW PROGRAM - BASE RELEASE  *        
000430*   $P1= CR2216 110 910118 MTOKONK : EXCLUDE-RES-ID ADDED SO     *        
000440*                                    RESB100 CAN RE-EDIT AN      *        
000450*                                    ALREADY-APPROVED ROW        *        
000460*   $P2= CR2801 115 930812 RKDELGA : TABLE SIZE RAISED WITH      *        
000470*                                    RESVMTBL TO 5000 ENTRIES    *        
000480*   $P3= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES STORED   *        
000490*                                    CCYYMMDD THROUGHOUT, RANGE  *        
000500*                                    TEST IS A PLAIN COMPARE,    *        
000510*                                    NO CHANGE REQUIRED          *        
000520*   $P4= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW - ADDED *        
000530*                                    A VALID-STATUS-CLASS SKIP   *        
000540*                                    IN 100-SCAN-FOR-CONFLICT    *        
000550*                                    SEE SPECIAL-NAMES           *        
000560*                                                                *        
000570*****************************************************************         
000580 IDENTIFICATION DIVISION.                                                 
000590 PROGRAM-ID.    RESB200.                                                  
000600 AUTHOR.        R K DELGADO.                                              
000610 INSTALLATION.  CENTRAL SCHEDULING - DATA PROCESSING.                     
000620 DATE-WRITTEN.  03/04/87.                                                 
000630 DATE-COMPILED.                                                           
000640 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF         
000650     CENTRAL SCHEDULING AND ARE NOT TO BE REPRODUCED OR                   
000660     DISCLOSED WITHOUT WRITTEN CONSENT.                                   
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SOURCE-COMPUTER. IBM-370.                                                
000700 OBJECT-COMPUTER. IBM-370.                                                
000710 SPECIAL-NAMES.                                                           
000720     C01 IS TOP-OF-FORM                                                   
000730     CLASS VALID-STATUS-CLASS IS 'P' 'A' 'C'.                             
000740 INPUT-OUTPUT SECTION.                                                    
000750*****************************************************************         
000760 DATA DIVISION.                                                           
000770 WORKING-STORAGE SECTION.                                                 
000780*                                                                         
000790 01  WS-PROGRAM-STATUS        PIC X(30)    VALUE SPACES.                  
000800*                                                                         
000810*    *** STANDALONE COUNTERS/SUBSCRIPTS - ALL COMP PER STD  ***           
000820 77  WS-SCAN-SUBSCRIPT             PIC S9(4) COMP VALUE +0.               
000830*                                                                         
000840*    *** DEFENSIVE CENTURY-DIGIT CHECK ON THE CANDIDATE DATES   **        
000850*    *** ADDED UNDER THE Y2K REVIEW - SEE CHANGE ACTIVITY $P3.  **        
000860 01  WS-DATE-EDIT-AREA.                                                   
000870     05  WS-DATE-EDIT              PIC 9(08).                             
000880     05  WS-DATE-EDIT-R  REDEFINES WS-DATE-EDIT.                          
000890         10  WS-DATE-EDIT-CC           PIC 9(02).                         
000900         10  WS-DATE-EDIT-YY           PIC 9(02).                         
000910         10  WS-DATE-EDIT-MM           PIC 9(02).                         
000920         10  WS-DATE-EDIT-DD           PIC 9(02).                         
000930     05  FILLER                    PIC X(02) VALUE SPACES.                
000940*****************************************************************         
000950 LINKAGE SECTION.                                                         
000960*                                                                         
000970 COPY RESVMTBL.                                                           
000980*                                                                         
000990 01  LK-MASTER-COUNT           PIC S9(4)   COMP.                          
001000*                                                                         
001010 01  LK-OVERLAP-PARMS.                                                    
001020     05  LK-CAND-ROOM-ID        PIC 9(09).                                
001030     05  LK-CAND-START-DATE     PIC 9(08).                                
001040     05  LK-CAND-START-DATE-R REDEFINES LK-CAND-START-DATE.               
001050         10  LK-CAND-START-CC      PIC 9(02).                             
001060         10  LK-CAND-START-YY      PIC 9(02).                             
001070         10  LK-CAND-START-MM      PIC 9(02).                             
001080         10  LK-CAND-START-DD      PIC 9(02).                             
001090     05  LK-CAND-END-DATE       PIC 9(08).                                
001100     05  LK-CAND-END-DATE-R   REDEFINES LK-CAND-END-DATE.                 
001110         10  LK-CAND-END-CC        PIC 9(02).                             
001120         10  LK-CAND-END-YY        PIC 9(02).                             
001130         10  LK-CAND-END-MM        PIC 9(02).                             
001140         10  LK-CAND-END-DD        PIC 9(02).                             
001150     05  LK-EXCLUDE-RES-ID      PIC 9(09).                                
001160     05  LK-CONFLICT-SWITCH     PIC X(01).                                
001170         88  LK-CONFLICT-FOUND      VALUE 'Y'.                            
001180         88  LK-NO-CONFLICT         VALUE 'N'.                            
001190     05  FILLER                 PIC X(05).                                
001200*****************************************************************         
001210 PROCEDURE DIVISION USING MASTER-TABLE, LK-MASTER-COUNT,                  
001220     LK-OVERLAP-PARMS.                                                    
001230*                                                                         
001240 000-MAIN.                                                                
001250     MOVE 'RESB200 SCANNING FOR OVERLAP' TO WS-PROGRAM-STATUS.            
001260     MOVE LK-CAND-START-DATE TO WS-DATE-EDIT.                             
001270     IF WS-DATE-EDIT-CC = ZEROS                                           
001280         MOVE 'RESB200-START DATE CC ZERO' TO                             
001290             WS-PROGRAM-STATUS.                                           
001300     SET LK-NO-CONFLICT TO TRUE.                                          
001310     PERFORM 100-SCAN-FOR-CONFLICT THRU 100-SCAN-FOR-CONFLICT-EXIT        
001320         VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                            
001330         UNTIL WS-SCAN-SUBSCRIPT > LK-MASTER-COUNT                        
001340         OR LK-CONFLICT-FOUND.                                            
001350     MOVE 'RESB200 SCAN COMPLETE' TO WS-PROGRAM-STATUS.                   
001360     GOBACK.                                                              
001370*                                                                         
001380*    *** $P4 - SKIP AN ENTRY WHOSE STATUS IS NOT ONE OF THE    ***        
001390*    *** VALID-STATUS-CLASS VALUES (SEE SPECIAL-NAMES) BEFORE  ***        
001400*    *** THE 88-LEVEL TEST BELOW EVEN LOOKS AT IT. ***                    
001410 100-SCAN-FOR-CONFLICT.                                                   
001420     IF RES-STATUS (WS-SCAN-SUBSCRIPT) IS NOT VALID-STATUS-CLASS          
001430         GO TO 100-SCAN-FOR-CONFLICT-EXIT.                                
001440     IF NOT RES-STATUS-APPROVED (WS-SCAN-SUBSCRIPT)                       
001450         GO TO 100-SCAN-FOR-CONFLICT-EXIT.                                
001460     IF RES-ROOM-ID (WS-SCAN-SUBSCRIPT) NOT = LK-CAND-ROOM-ID             
001470         GO TO 100-SCAN-FOR-CONFLICT-EXIT.                                
001480     IF LK-EXCLUDE-RES-ID NOT = ZEROS                                     
001490         AND RES-ID (WS-SCAN-SUBSCRIPT) = LK-EXCLUDE-RES-ID               
001500         GO TO 100-SCAN-FOR-CONFLICT-EXIT.                                
001510*    *** HALF-OPEN RANGE TEST - CAND-START < EXIST-END     ***            
001520*    ***               AND    EXIST-START < CAND-END       ***            
001530     IF LK-CAND-START-DATE < RES-END-DATE (WS-SCAN-SUBSCRIPT)             
001540         AND RES-START-DATE (WS-SCAN-SUBSCRIPT) < LK-CAND-END-DATE        
001550         SET LK-CONFLICT-FOUND TO TRUE.                                   
001560 100-SCAN-FOR-CONFLICT-EXIT.                                              
001570     EXIT.                                                                
001580*  END OF PROGRAM RESB200                                                 
001590                                                                          
001600                                                                          
001610                                                                          
