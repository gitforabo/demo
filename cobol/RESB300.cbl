000100*****************************************************************         
000110*                                                                *        
000120*   PROGRAM-ID    = RESB300                                     *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      AVAILABILITY CHECK BATCH DRIVER           *        
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     READS THE RESERVATION MASTER FILE ENTIRELY INTO STORAGE,  *         
000190*     READ-ONLY, THEN READS THE AVAILABILITY REQUEST FILE ONE   *         
000200*     RECORD AT A TIME.  FOR EACH REQUEST THE MASTER TABLE IS   *         
000210*     SCANNED THROUGH RESB200 FOR AN APPROVED RESERVATION ON    *         
000220*     THE SAME ROOM THAT OVERLAPS THE REQUESTED DATE RANGE. A   *         
000230*     RESULT RECORD IS WRITTEN FOR EVERY REQUEST READ.  AT END  *         
000240*     OF FILE A TOTALS REPORT OF AVAILABLE VS RESERVED OUTCOMES *         
000250*     IS WRITTEN TO THE RESULT FILE AND TO SYSOUT.              *         
000260*                                                                *        
000270*     THE MASTER FILE IS OPENED INPUT ONLY - THIS DRIVER NEVER  *         
000280*     CHANGES A RESERVATION, IT ONLY ANSWERS AVAILABILITY.      *         
000290*                                                                *        
000300*   CALLS      = RESB200 (DATE-RANGE OVERLAP CHECK)              *        
000310*                                                                *        
000320*-----------------------------------------------------------------        
000330*                                                                *        
000340*   CHANGE ACTIVITY :                                            *        
000350*        $MOD(RESB300),COMP(RESV),PROD(RESV    ):                *        
000360*                                                                *        
000370*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000380*   $D0= CR2216 110 910118 MTOKONK : NEW PROGRAM - BASE RELEASE  *        
000390*   $P1= CR2801 115 930812 RKDELGA : MASTER TABLE RAISED TO 5000 *        
000400*                                    ENTRIES (SEE RESVMTBL)      *        
000410*   $P2= CR4471 120 990615 SJPRICE : Y2K REVIEW - DATES STORED   *        
000420*                                    CCYYMMDD THROUGHOUT, ADDED  *        
000430*                                    CENTURY SANITY CHECK IN     *        
000440*                                    600-VALIDATE-DATES          *        
000450*   $P3= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW - ADDED *        
000460*                                    A VALID-STATUS-CLASS CHECK  *        
000470*                                    ON MASTER LOAD - SEE THE    *        
000480*                                    910- PARAGRAPH              *        
000490*                                                                *        
000500*****************************************************************         
000510 IDENTIFICATION DIVISION.                                                 
000520 PROGRAM-ID.    RESB300.                                                  
000530 AUTHOR.        M T OKONKWO.                                              
000540 INSTALLATION.  CENTRAL SCHEDULING - DATA PROCESSING.                     
000550 DATE-WRITTEN.  01/18/91.                                                 
000560 DATE-COMPILED.                                                           
000570 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF         
000580     CENTRAL SCHEDULING AND ARE NOT TO BE REPRODUCED OR                   
000590     DISCLOSED WITHOUT WRITTEN CONSENT.                                   
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER. IBM-370.                                                
000630 OBJECT-COMPUTER. IBM-370.                                                
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM                                                   
000660     CLASS VALID-STATUS-CLASS IS 'P' 'A' 'C'.                             
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT RESV-MAST-FILE ASSIGN TO RESVMAST                             
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         ACCESS MODE IS SEQUENTIAL                                        
000720         FILE STATUS IS WS-MAST-STATUS.                                   
000730     SELECT RESV-AVRQ-FILE ASSIGN TO RESVAVRQ                             
000740         ORGANIZATION IS SEQUENTIAL                                       
000750         ACCESS MODE IS SEQUENTIAL                                        
000760         FILE STATUS IS WS-AVRQ-STATUS.                                   
000770     SELECT RESV-RSLT-FILE ASSIGN TO RESVRSLT                             
000780         ORGANIZATION IS SEQUENTIAL                                       
000790         ACCESS MODE IS SEQUENTIAL                                        
000800         FILE STATUS IS WS-RSLT-STATUS.                                   
000810*****************************************************************         
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840*                                                                         
000850 FD  RESV-MAST-FILE                                                       
000860     LABEL RECORDS ARE STANDARD                                           
000870     BLOCK CONTAINS 0                                                     
000880     RECORDING MODE IS F.                                                 
000890 01  RESV-MASTER-REC.                                                     
000900     COPY RESVMAST.                                                       
000910*                                                                         
000920 FD  RESV-AVRQ-FILE                                                       
000930     LABEL RECORDS ARE STANDARD                                           
000940     BLOCK CONTAINS 0                                                     
000950     RECORDING MODE IS F.                                                 
000960 01  RESV-AVRQ-REC.                                                       
000970     COPY RESVAVRQ.                                                       
000980*                                                                         
000990 FD  RESV-RSLT-FILE                                                       
001000     LABEL RECORDS ARE STANDARD                                           
001010     BLOCK CONTAINS 0                                                     
001020     RECORDING MODE IS F.                                                 
001030 01  RESV-RSLT-REC.                                                       
001040     COPY RESVRSLT.                                                       
001050*****************************************************************         
001060 WORKING-STORAGE SECTION.                                                 
001070*                                                                         
001080 01  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.                
001090*                                                                         
001100 01  WS-FILE-STATUS-AREA.                                                 
001110     05  WS-MAST-STATUS            PIC X(02) VALUE SPACES.                
001120     05  WS-AVRQ-STATUS            PIC X(02) VALUE SPACES.                
001130     05  WS-RSLT-STATUS            PIC X(02) VALUE SPACES.                
001140     05  FILLER                    PIC X(04) VALUE SPACES.                
001150*                                                                         
001160 01  WS-SWITCHES.                                                         
001170     05  WS-AVRQ-EOF-SW            PIC X(01) VALUE 'N'.                   
001180         88  WS-AVRQ-EOF               VALUE 'Y'.                         
001190     05  WS-MAST-EOF-SW            PIC X(01) VALUE 'N'.                   
001200         88  WS-MAST-EOF               VALUE 'Y'.                         
001210     05  WS-DATES-OK-SW            PIC X(01) VALUE 'N'.                   
001220         88  WS-DATES-OK               VALUE 'Y'.                         
001230     05  FILLER                    PIC X(05) VALUE SPACES.                
001240*                                                                         
001250*    *** STANDALONE COUNTERS/SUBSCRIPTS - ALL COMP PER STD  ***           
001260 77  WS-MASTER-COUNT               PIC S9(4) COMP VALUE +0.               
001270 77  WS-SCAN-SUB                   PIC S9(4) COMP VALUE +0.               
001280 77  WS-AVAIL-COUNT                PIC S9(7) COMP-3 VALUE +0.             
001290 77  WS-RESERVED-COUNT             PIC S9(7) COMP-3 VALUE +0.             
001300 77  WS-GRAND-TOTAL                PIC S9(7) COMP-3 VALUE +0.             
001310*                                                                         
001320 COPY RESVMTBL.                                                           
001330*                                                                         
001340 01  WS-RESULT-AREA.                                                      
001350     05  WS-RSLT-ROOM-ID-W         PIC 9(09).                             
001360     05  WS-RSLT-CODE-W            PIC X(02).                             
001370         88  WS-CODE-OK                VALUE 'OK'.                        
001380         88  WS-CODE-BD                VALUE 'BD'.                        
001390         88  WS-CODE-CF                VALUE 'CF'.                        
001400     05  WS-RSLT-MESSAGE-W         PIC X(40).                             
001410     05  FILLER                    PIC X(07) VALUE SPACES.                
001420*                                                                         
001430*    *** CENTURY CHECK WORK AREA - SEE CHANGE ACTIVITY $P2  ***           
001440 01  WS-DATE-EDIT-AREA.                                                   
001450     05  WS-DATE-EDIT              PIC 9(08).                             
001460     05  WS-DATE-EDIT-R  REDEFINES WS-DATE-EDIT.                          
001470         10  WS-DATE-EDIT-CC           PIC 9(02).                         
001480         10  WS-DATE-EDIT-YY           PIC 9(02).                         
001490         10  WS-DATE-EDIT-MM           PIC 9(02).                         
001500         10  WS-DATE-EDIT-DD           PIC 9(02).                         
001510     05  FILLER                    PIC X(02) VALUE SPACES.                
001520*                                                                         
001530*    *** OUTCOME TOTALS - ONE CARD PER POSSIBLE RESULT, NO    ***         
001540*    *** TABLE NEEDED SINCE THERE IS ONLY ONE TRAN TYPE HERE. ***         
001550 01  LK-OVERLAP-PARMS.                                                    
001560     05  LK-CAND-ROOM-ID           PIC 9(09).                             
001570     05  LK-CAND-START-DATE        PIC 9(08).                             
001580     05  LK-CAND-START-DATE-R REDEFINES LK-CAND-START-DATE.               
001590         10  LK-CAND-START-CC          PIC 9(02).                         
001600         10  LK-CAND-START-YY          PIC 9(02).                         
001610         10  LK-CAND-START-MM          PIC 9(02).                         
001620         10  LK-CAND-START-DD          PIC 9(02).                         
001630     05  LK-CAND-END-DATE          PIC 9(08).                             
001640     05  LK-CAND-END-DATE-R   REDEFINES LK-CAND-END-DATE.                 
001650         10  LK-CAND-END-CC            PIC 9(02).                         
001660         10  LK-CAND-END-YY            PIC 9(02).                         
001670         10  LK-CAND-END-MM            PIC 9(02).                         
001680         10  LK-CAND-END-DD            PIC 9(02).                         
001690     05  LK-EXCLUDE-RES-ID         PIC 9(09) VALUE ZEROS.                 
001700     05  LK-CONFLICT-SWITCH        PIC X(01).                             
001710         88  LK-CONFLICT-FOUND         VALUE 'Y'.                         
001720         88  LK-NO-CONFLICT            VALUE 'N'.                         
001730     05  FILLER                    PIC X(05) VALUE SPACES.                
001740*****************************************************************         
001750 PROCEDURE DIVISION.                                                      
001760*****************************************************************         
001770*                                                                         
001780 000-MAIN.                                                                
001790     MOVE 'RESB300 STARTED' TO WS-PROGRAM-STATUS.                         
001800     PERFORM 900-OPEN-FILES.                                              
001810     PERFORM 910-LOAD-MASTER-TABLE THROUGH 910-EXIT                       
001820         UNTIL WS-MAST-EOF.                                               
001830     PERFORM 100-PROCESS-AVAIL-REQUESTS THROUGH 100-EXIT                  
001840         UNTIL WS-AVRQ-EOF.                                               
001850     PERFORM 800-WRITE-TOTALS THROUGH 800-EXIT.                           
001860     PERFORM 905-CLOSE-FILES.                                             
001870     MOVE 'RESB300 ENDED' TO WS-PROGRAM-STATUS.                           
001880     GOBACK.                                                              
001890*                                                                         
001900 100-PROCESS-AVAIL-REQUESTS.                                              
001910     PERFORM 700-READ-AVAIL-FILE.                                         
001920     IF WS-AVRQ-EOF                                                       
001930         GO TO 100-EXIT.                                                  
001940     MOVE SPACES TO WS-RESULT-AREA.                                       
001950     MOVE AVAIL-ROOM-ID TO WS-RSLT-ROOM-ID-W.                             
001960     PERFORM 200-CHECK-AVAILABILITY THROUGH 200-EXIT.                     
001970     PERFORM 750-WRITE-RESULT.                                            
001980 100-EXIT.                                                                
001990     EXIT.                                                                
002000*                                                                         
002010*    *** AVAILABILITY TEST - CALLS RESB200 TO SHARE THE SAME   ***        
002020*    *** OVERLAP RULE THE APPROVE EDIT IN RESB100 USES.  NO    ***        
002030*    *** RES-ID IS EXCLUDED - THE REQUEST IS NOT AN EXISTING   ***        
002040*    *** RESERVATION ROW. ***                                             
002050 200-CHECK-AVAILABILITY.                                                  
002060     MOVE AVAIL-START-DATE TO LK-CAND-START-DATE.                         
002070     MOVE AVAIL-END-DATE   TO LK-CAND-END-DATE.                           
002080     PERFORM 600-VALIDATE-DATES THROUGH 600-EXIT.                         
002090     IF NOT WS-DATES-OK                                                   
002100         MOVE 'BD' TO WS-RSLT-CODE-W                                      
002110         MOVE 'End date must be after start date' TO                      
002120             WS-RSLT-MESSAGE-W                                            
002130         GO TO 200-EXIT.                                                  
002140     MOVE AVAIL-ROOM-ID TO LK-CAND-ROOM-ID.                               
002150     MOVE ZEROS         TO LK-EXCLUDE-RES-ID.                             
002160     CALL 'RESB200' USING MASTER-TABLE, WS-MASTER-COUNT,                  
002170             LK-OVERLAP-PARMS.                                            
002180     IF LK-CONFLICT-FOUND                                                 
002190         ADD 1 TO WS-RESERVED-COUNT                                       
002200         MOVE 'CF' TO WS-RSLT-CODE-W                                      
002210         MOVE 'Room not available to reservation' TO                      
002220             WS-RSLT-MESSAGE-W                                            
002230         GO TO 200-EXIT.                                                  
002240     ADD 1 TO WS-AVAIL-COUNT.                                             
002250     MOVE 'OK' TO WS-RSLT-CODE-W.                                         
002260     MOVE 'Room available to reservation' TO WS-RSLT-MESSAGE-W.           
002270 200-EXIT.                                                                
002280     EXIT.                                                                
002290*                                                                         
002300*    *** SHARED DATE-ORDER EDIT - END MUST BE STRICTLY AFTER ***          
002310*    *** START.  $P2 ADDED THE CENTURY SANITY CHECK BELOW. ***            
002320 600-VALIDATE-DATES.                                                      
002330     SET WS-DATES-OK TO TRUE.                                             
002340     IF NOT (LK-CAND-END-DATE > LK-CAND-START-DATE)                       
002350         SET WS-DATES-OK-SW TO 'N'.                                       
002360     MOVE LK-CAND-START-DATE TO WS-DATE-EDIT.                             
002370     IF WS-DATE-EDIT-CC = ZEROS                                           
002380         MOVE 'RESB300-START DATE CC ZERO' TO                             
002390             WS-PROGRAM-STATUS.                                           
002400 600-EXIT.                                                                
002410     EXIT.                                                                
002420*                                                                         
002430 700-READ-AVAIL-FILE.                                                     
002440     READ RESV-AVRQ-FILE                                                  
002450         AT END MOVE 'Y' TO WS-AVRQ-EOF-SW.                               
002460     IF WS-AVRQ-STATUS = '00'                                             
002470         CONTINUE                                                         
002480     ELSE IF WS-AVRQ-STATUS = '10'                                        
002490         MOVE 'Y' TO WS-AVRQ-EOF-SW                                       
002500     ELSE                                                                 
002510         DISPLAY 'RESB300 - AVRQ FILE READ ERROR, STATUS='                
002520             WS-AVRQ-STATUS                                               
002530         MOVE 'Y' TO WS-AVRQ-EOF-SW.                                      
002540*                                                                         
002550 750-WRITE-RESULT.                                                        
002560     MOVE ZEROS             TO RSLT-RES-ID.                               
002570     MOVE WS-RSLT-ROOM-ID-W TO RSLT-ROOM-ID.                              
002580     MOVE WS-RSLT-CODE-W    TO RSLT-CODE.                                 
002590     MOVE SPACES            TO RSLT-STATUS.                               
002600     MOVE WS-RSLT-MESSAGE-W TO RSLT-MESSAGE.                              
002610     WRITE RESV-RSLT-REC.                                                 
002620*                                                                         
002630*    *** TOTALS REPORT - APPENDED TO RESV-RSLT-FILE AND TO    ***         
002640*    *** SYSOUT.  EACH LINE REUSES THE RESULT-RECORD LAYOUT:  ***         
002650*    *** RSLT-RES-ID CARRIES THE COUNT, RSLT-CODE CARRIES     ***         
002660*    *** 'AV'/'RS'/'GT' AS THE OUTCOME MARKER. ***                        
002670 800-WRITE-TOTALS.                                                        
002680     MOVE SPACES         TO RESV-RSLT-REC.                                
002690     MOVE WS-AVAIL-COUNT TO RSLT-RES-ID.                                  
002700     MOVE ZEROS          TO RSLT-ROOM-ID.                                 
002710     MOVE 'AV'           TO RSLT-CODE.                                    
002720     MOVE SPACES         TO RSLT-STATUS.                                  
002730     MOVE 'TOTAL ROOMS AVAILABLE' TO RSLT-MESSAGE.                        
002740     WRITE RESV-RSLT-REC.                                                 
002750     DISPLAY 'RESB300 AVAILABLE TOTAL = ' RSLT-RES-ID.                    
002760     MOVE SPACES             TO RESV-RSLT-REC.                            
002770     MOVE WS-RESERVED-COUNT  TO RSLT-RES-ID.                              
002780     MOVE ZEROS              TO RSLT-ROOM-ID.                             
002790     MOVE 'RS'               TO RSLT-CODE.                                
002800     MOVE SPACES             TO RSLT-STATUS.                              
002810     MOVE 'TOTAL ROOMS RESERVED' TO RSLT-MESSAGE.                         
002820     WRITE RESV-RSLT-REC.                                                 
002830     DISPLAY 'RESB300 RESERVED TOTAL = ' RSLT-RES-ID.                     
002840     COMPUTE WS-GRAND-TOTAL = WS-AVAIL-COUNT + WS-RESERVED-COUNT.         
002850     MOVE SPACES         TO RESV-RSLT-REC.                                
002860     MOVE WS-GRAND-TOTAL TO RSLT-RES-ID.                                  
002870     MOVE ZEROS          TO RSLT-ROOM-ID.                                 
002880     MOVE 'GT'           TO RSLT-CODE.                                    
002890     MOVE SPACES         TO RSLT-STATUS.                                  
002900     MOVE 'GRAND TOTAL REQUESTS PROCESSED' TO RSLT-MESSAGE.               
002910     WRITE RESV-RSLT-REC.                                                 
002920     DISPLAY 'RESB300 GRAND TOTAL = ' RSLT-RES-ID.                        
002930 800-EXIT.                                                                
002940     EXIT.                                                                
002950*                                                                         
002960 900-OPEN-FILES.                                                          
002970     OPEN INPUT  RESV-MAST-FILE                                           
002980          INPUT  RESV-AVRQ-FILE                                           
002990          OUTPUT RESV-RSLT-FILE.                                          
003000     IF WS-MAST-STATUS NOT = '00'                                         
003010         DISPLAY 'RESB300 - ERROR OPENING MASTER FILE, STATUS='           
003020             WS-MAST-STATUS                                               
003030         MOVE 16 TO RETURN-CODE                                           
003040         MOVE 'Y' TO WS-MAST-EOF-SW                                       
003050         MOVE 'Y' TO WS-AVRQ-EOF-SW.                                      
003060     IF WS-AVRQ-STATUS NOT = '00'                                         
003070         DISPLAY 'RESB300 - ERROR OPENING AVRQ FILE, STATUS='             
003080             WS-AVRQ-STATUS                                               
003090         MOVE 16 TO RETURN-CODE                                           
003100         MOVE 'Y' TO WS-AVRQ-EOF-SW.                                      
003110     IF WS-RSLT-STATUS NOT = '00'                                         
003120         DISPLAY 'RESB300 - ERROR OPENING RESULT FILE, STATUS='           
003130             WS-RSLT-STATUS                                               
003140         MOVE 16 TO RETURN-CODE                                           
003150         MOVE 'Y' TO WS-AVRQ-EOF-SW.                                      
003160*                                                                         
003170 905-CLOSE-FILES.                                                         
003180     CLOSE RESV-MAST-FILE.                                                
003190     CLOSE RESV-AVRQ-FILE.                                                
003200     CLOSE RESV-RSLT-FILE.                                                
003210*                                                                         
003220*    *** LOADS THE ENTIRE MASTER FILE INTO MASTER-TABLE, READ  ***        
003230*    *** ONLY - THIS DRIVER NEVER REWRITES RESV-MAST-FILE. ***            
003240 910-LOAD-MASTER-TABLE.                                                   
003250     READ RESV-MAST-FILE                                                  
003260         AT END MOVE 'Y' TO WS-MAST-EOF-SW.                               
003270     IF WS-MAST-EOF                                                       
003280         GO TO 910-EXIT.                                                  
003290     IF WS-MAST-STATUS NOT = '00'                                         
003300         DISPLAY 'RESB300 - MASTER FILE READ ERROR, STATUS='              
003310             WS-MAST-STATUS                                               
003320         MOVE 'Y' TO WS-MAST-EOF-SW                                       
003330         GO TO 910-EXIT.                                                  
003340     ADD 1 TO WS-MASTER-COUNT.                                            
003350     MOVE RESV-MASTER-REC TO MASTER-ENTRY (WS-MASTER-COUNT).              
003360*    *** $P3 - DEFENSIVE EDIT AGAINST VALID-STATUS-CLASS (SEE ***         
003370*    *** SPECIAL-NAMES) - FLAGS A CORRUPT STATUS BYTE ON A     ***        
003380*    *** MASTER RECORD WITHOUT ABENDING THE LOAD PASS. ***                
003390     IF RES-STATUS (WS-MASTER-COUNT) IS NOT VALID-STATUS-CLASS            
003400         DISPLAY 'RESB300 - BAD MASTER STATUS, RES-ID='                   
003410             RES-ID (WS-MASTER-COUNT)                                     
003420         MOVE 'RESB300-BAD MASTER STATUS BYTE' TO                         
003430             WS-PROGRAM-STATUS.                                           
003440 910-EXIT.                                                                
003450     EXIT.                                                                
003460*  END OF PROGRAM RESB300                                                 
003470                                                                          
003480                                                                          
