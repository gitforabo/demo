000100*****************************************************************         
000110*                                                                *        
000120*   COPY MEMBER NAME = RESVMTBL                                 *         
000130*                                                                *        
000140*   DESCRIPTIVE NAME = ROOM RESERVATION SYSTEM -                *         
000150*                      IN-MEMORY RESERVATION MASTER TABLE       *         
000160*                                                                *        
000170*   FUNCTION =                                                  *         
000180*     THE FULL RESERVATION MASTER, LOADED ENTIRELY INTO STORAGE *         
000190*     BY RESB100 AND RESB300 SINCE THIS SITE HAS NO INDEXED-    *         
000200*     ACCESS BUILD AVAILABLE.  SHARED, UNCHANGED, BETWEEN THE   *         
000210*     TWO BATCH DRIVERS AND THE RESB200 OVERLAP-CHECK SUBRTN SO *         
000220*     THE TABLE SHAPE NEVER DRIFTS BETWEEN CALLER AND CALLEE.   *         
000230*     CALLERS CARRY THE IN-USE ENTRY COUNT IN A SEPARATE ITEM   *         
000240*     (WS-MASTER-COUNT / LK-MASTER-COUNT) - NOT OCCURS DEPEND-  *         
000250*     ING ON, SO THE TABLE PASSES CLEANLY ACROSS A CALL.        *         
000260*                                                                *        
000270*   CHANGE ACTIVITY :                                            *        
000280*        $MOD(RESVMTBL),COMP(RESV),PROD(RESV    ):               *        
000290*                                                                *        
000300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *        
000310*   $D0= CR1987 100 870304 RKDELGA : NEW COPYBOOK - BASE RELEASE *        
000320*   $P1= CR2801 115 930812 RKDELGA : RAISED TABLE SIZE 2000->5000*        
000330*                                    FACILITIES GREW PAST LIMIT  *        
000340*   $P2= CR5532 130 041103 LNGUYEN : EDIT-CLEANUP REVIEW -       *        
000350*                                    DROPPED THE UNUSED INDEXED  *        
000360*                                    BY CLAUSE - ALL THREE       *        
000370*                                    PROGRAMS SCAN THIS TABLE BY *        
000380*                                    WS-SCAN-SUB/WS-FOUND-IX     *        
000390*                                                                *        
000400*****************************************************************         
000410    01  MASTER-TABLE.                                                     
000420    05  MASTER-ENTRY OCCURS 5000 TIMES.                                   
000430        COPY RESVMAST.                                                    
000440    05  FILLER                       PIC X(02).                           
000450                                                                          
000460                                                                          
